000100*****************************************************
000200*                                                  *
000300* Record Definition For The BV Tat Report Output  *
000400*  One Row Per Case, Input Order, No Control      *
000500*            Breaks, No Key                       *
000600*****************************************************
000700* All 11 input fields passed thru, dates widened to
000800*  Dd-Mon-Yyyy (x11), plus the 3 computed columns.
000900*  No delimiters between fields - fixed columnar.
001000*
001100*18/11/25 vbc - Created for the BV TAT Final Report job.
001200*24/11/25 vbc - Added Bvr-Header-Line after first test run
001300*               came back with no column names - PY009.
001400*
001500  FD  BV-Report-File
001600      LABEL RECORDS ARE STANDARD.
001700*
001800  01  BVR-Report-Record.
001900      05  BVR-Sl-No               PIC 9(05).
002000      05  BVR-Candidate-Code      PIC X(10).
002100      05  BVR-Candidate-Name      PIC X(30).
002200      05  BVR-Bwr-Submitted       PIC X(11).
002300      05  BVR-Bwr-Tat-Due         PIC X(11).
002400      05  BVR-Bwr-Reinit          PIC X(11).
002500      05  BVR-Bwr-Rpt-Received    PIC X(11).
002600      05  BVR-Bgv-Received        PIC X(11).
002700      05  BVR-Bgv-Tat-Due         PIC X(11).
002800      05  BVR-Bgv-Reinit          PIC X(11).
002900      05  BVR-Bgv-Dispatch        PIC X(11).
003000      05  BVR-Final-Tat-Due       PIC X(11).
003100*                                   blank when uncomputable
003200      05  BVR-Remarks             PIC X(10).
003300*                                   Within Tat/Exceeded/Pending
003400      05  BVR-Due-Days            PIC X(20).
003500*                                   blank, or "<n> days Deduction"
003600      05  FILLER                  PIC X(09).
003700*
003800*Column-header row, written once before the first detail
003900* row - widths line up with the fields above.
004000*
004100  01  BVR-Header-Line.
004200      05  FILLER   PIC X(05)  VALUE "SL-NO".
004300      05  FILLER   PIC X(10)  VALUE "CAND-CODE ".
004400      05  FILLER   PIC X(30)  VALUE "CANDIDATE-NAME".
004500      05  FILLER   PIC X(11)  VALUE "BWR-SUBMIT ".
004600      05  FILLER   PIC X(11)  VALUE "BWR-DUE    ".
004700      05  FILLER   PIC X(11)  VALUE "BWR-REINIT ".
004800      05  FILLER   PIC X(11)  VALUE "BWR-RECVD  ".
004900      05  FILLER   PIC X(11)  VALUE "BGV-RECVD  ".
005000      05  FILLER   PIC X(11)  VALUE "BGV-DUE    ".
005100      05  FILLER   PIC X(11)  VALUE "BGV-REINIT ".
005200      05  FILLER   PIC X(11)  VALUE "BGV-DISPAT ".
005300      05  FILLER   PIC X(11)  VALUE "FINAL-DUE  ".
005400      05  FILLER   PIC X(10)  VALUE "REMARKS   ".
005500      05  FILLER   PIC X(20)  VALUE "DUE-DAYS            ".
005600      05  FILLER   PIC X(09)  VALUE SPACES.
