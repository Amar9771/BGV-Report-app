000100*****************************************************
000200*                                                 *
000300* Working Storage For BV Date Handling Areas     *
000400*     Used By The Working-Day Calendar           *
000500*       And The Report Date Formatter            *
000600*****************************************************
000700*Built from the date-component REDEFINES idiom used
000800*in py000/vacprint (WS-Date-Formats, WS-Temp-Date)
000900*but re-purposed here for YYYYMMDD case-file dates,
001000*calendar-day stepping and Dd-Mon-Yyyy report output.
001100*
001200*18/11/25 vbc - Created for the BV TAT Final Report job.
001300*23/11/25 vbc - Added Bv-Days-In-Month table (leap year
001400*              adjusted in AA140) after 29/11 walk-the-
001500*              calendar bug found testing month-end dates.
001600*06/12/25 vbc - Added Bv-Month-Name-Table for Dd-Mon-Yyyy
001700*              formatting, replaces earlier numeric month.
001800*
001900*Working copy of a YYYYMMDD case-file date being edited,
002000*and its component breakdown (3 REDEFINES views follow).
002100*
002200 01  BV-Work-Date            PIC 9(08).
002300 01  BV-Work-Date-R REDEFINES BV-Work-Date.
002400     05  BV-Work-Yyyy        PIC 9(04).
002500     05  BV-Work-Mm          PIC 9(02).
002600     05  BV-Work-Dd          PIC 9(02).
002700*
002800*Working date under advance by AA120/AA140 (the date being
002900*stepped one calendar day at a time).
003000*
003100 01  BV-Step-Date            PIC 9(08).
003200 01  BV-Step-Date-R REDEFINES BV-Step-Date.
003300     05  BV-Step-Yyyy        PIC 9(04).
003400     05  BV-Step-Mm          PIC 9(02).
003500     05  BV-Step-Dd          PIC 9(02).
003600*
003700*Second working date, used wherever two dates are compared
003800*or converted together (due date / dispatch date).
003900*
004000 01  BV-Cmp-Date             PIC 9(08).
004100 01  BV-Cmp-Date-R REDEFINES BV-Cmp-Date.
004200     05  BV-Cmp-Yyyy         PIC 9(04).
004300     05  BV-Cmp-Mm           PIC 9(02).
004400     05  BV-Cmp-Dd           PIC 9(02).
004500*
004600*Days-in-month table, Feb held as 28 and bumped to 29 in
004700*AA140 on a leap year - do NOT value Feb as 29 here.
004800*
004900 01  BV-Days-In-Month-Init.
005000     05  FILLER              PIC 9(02) VALUE 31.
005100     05  FILLER              PIC 9(02) VALUE 28.
005200     05  FILLER              PIC 9(02) VALUE 31.
005300     05  FILLER              PIC 9(02) VALUE 30.
005400     05  FILLER              PIC 9(02) VALUE 31.
005500     05  FILLER              PIC 9(02) VALUE 30.
005600     05  FILLER              PIC 9(02) VALUE 31.
005700     05  FILLER              PIC 9(02) VALUE 31.
005800     05  FILLER              PIC 9(02) VALUE 30.
005900     05  FILLER              PIC 9(02) VALUE 31.
006000     05  FILLER              PIC 9(02) VALUE 30.
006100     05  FILLER              PIC 9(02) VALUE 31.
006200 01  BV-Days-In-Month REDEFINES BV-Days-In-Month-Init.
006300     05  BV-Dim-Entry        PIC 9(02) OCCURS 12.
006400*
006500*Month abbreviation table for Dd-Mon-Yyyy report output.
006600*
006700 01  BV-Month-Name-Init.
006800     05  FILLER              PIC X(03) VALUE "Jan".
006900     05  FILLER              PIC X(03) VALUE "Feb".
007000     05  FILLER              PIC X(03) VALUE "Mar".
007100     05  FILLER              PIC X(03) VALUE "Apr".
007200     05  FILLER              PIC X(03) VALUE "May".
007300     05  FILLER              PIC X(03) VALUE "Jun".
007400     05  FILLER              PIC X(03) VALUE "Jul".
007500     05  FILLER              PIC X(03) VALUE "Aug".
007600     05  FILLER              PIC X(03) VALUE "Sep".
007700     05  FILLER              PIC X(03) VALUE "Oct".
007800     05  FILLER              PIC X(03) VALUE "Nov".
007900     05  FILLER              PIC X(03) VALUE "Dec".
008000 01  BV-Month-Name-Table REDEFINES BV-Month-Name-Init.
008100     05  BV-Month-Name       PIC X(03) OCCURS 12.
008200*
008300*Dd-Mon-Yyyy edited output area, moved into the report record
008400*by AA210-FORMAT-DATE - blank when the source date is null.
008500*
008600 01  BV-Dmy-Date.
008700     05  BV-Dmy-Dd           PIC 9(02).
008800     05  FILLER              PIC X(01) VALUE "-".
008900     05  BV-Dmy-Mon          PIC X(03).
009000     05  FILLER              PIC X(01) VALUE "-".
009100     05  BV-Dmy-Yyyy         PIC 9(04).
009200*
009300*Scratch subscripts, day-counter and leap-year switch used
009400*across the AA1nn calendar paragraphs.
009500*
009600 01  BV-Date-Work-Counters.
009700     05  BV-Sub              PIC 9(02) COMP.
009800     05  BV-Week-Ordinal     PIC 9(02) COMP.
009900     05  BV-Working-Count    PIC 9(04) COMP.
010000     05  BV-Leap-Sw          PIC X(01).
010100         88  BV-Is-Leap-Year       VALUE "Y".
010200         88  BV-Is-Not-Leap-Year   VALUE "N".
010300     05  BV-Serial-A         PIC 9(07) COMP.
010400     05  BV-Diff-Days        PIC S9(07) COMP.
010500     05  BV-Era              PIC 9(02) COMP.
010600     05  BV-Yoe              PIC 9(03) COMP.
010700     05  BV-Y2               PIC 9(04) COMP.
010800     05  BV-Madj             PIC 9(02) COMP.
010900     05  BV-Doy              PIC 9(03) COMP.
011000     05  BV-Doe              PIC 9(06) COMP.
011100     05  BV-Rem-Work         PIC 9(02) COMP.
011200     05  BV-Doy-Tmp          PIC 9(07) COMP.
011300     05  BV-Yoe-Div4         PIC 9(03) COMP.
011400     05  BV-Yoe-Div100       PIC 9(03) COMP.
011500     05  FILLER              PIC X(04).
011600*
011700*Due/dispatch serial day numbers held apart so the working
011800*area above can be re-used for other date conversions
011900*without the classifier's two values clobbering each other.
012000*
012100 01  BV-Tat-Serials.
012200     05  BV-Serial-Due       PIC 9(07) COMP.
012300     05  BV-Serial-Dispatch  PIC 9(07) COMP.
012400*
012500 01  BV-Working-Day-Sw       PIC X(01).
012600     88  BV-Is-Working-Day       VALUE "Y".
012700     88  BV-Is-Non-Working-Day   VALUE "N".
012800 01  BV-Holiday-Found-Sw     PIC X(01).
012900     88  BV-Holiday-Found         VALUE "Y".
013000     88  BV-Holiday-Not-Found     VALUE "N".
013100*
013200*Set by AA090-CHECK-ONE-DATE - a non-zero case date that is
013300*numeric but not a real calendar date (month 13, 30th of Feb
013400*and the like) comes back invalid and AA080 nulls it to zero.
013500*
013600 01  BV-Date-Edit-Sw         PIC X(01).
013700     88  BV-Date-Is-Valid         VALUE "Y".
013800     88  BV-Date-Is-Invalid       VALUE "N".
013900*
014000*Due-date calculator scratch - the computed final due date and
014100*the working-day count still to add.
014200*
014300 01  BV-Final-Due-Date       PIC 9(08).
014400 01  BV-Add-Days-N           PIC 9(02) COMP.
014500 01  BV-Days-This-Month      PIC 9(02) COMP.
014600*
014700*Formatted-date result area filled in by AA210-FORMAT-DATE - the
014800*caller moves the source date to BV-Work-Date first.
014900*
015000 01  BV-Fmt-Date-Out         PIC X(11).
015100*
015200*Overdue-day edit area for AA200-EDIT-DUE-DAYS (Dd-Mon-Yyyy's
015300*"<n> days Deduction" text, n printed with no leading zeros).
015400*Widened to match Bv-Diff-Days's 7 digits - was Z(3)9, a run
015500*with 10000+ overdue days was losing its high-order digit.
015600*
015700 01  BV-Diff-Edit            PIC Z(6)9.
015800 01  BV-Lead-Spaces          PIC 9(02) COMP.
015900 
