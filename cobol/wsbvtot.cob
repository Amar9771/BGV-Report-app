000100*****************************************************
000200*                                                  *
000300*  Working Storage For The BV Tat Summary Totals  *
000400*                                                  *
000500*****************************************************
000600*20 bytes (5+5+5+5+7 digits), held as comp fields and
000700* edited into Bv-Summary-Line by ZZ900-WRITE-SUMMARY.
000800*
000900*18/11/25 vbc - Created for the BV TAT Final Report job.
001000*
001100  01  BV-Totals.
001200      05  BV-Cnt-Records      PIC 9(05) COMP.
001300      05  BV-Cnt-Within-Tat   PIC 9(05) COMP.
001400      05  BV-Cnt-Exceeded     PIC 9(05) COMP.
001500      05  BV-Cnt-Pending      PIC 9(05) COMP.
001600      05  BV-Tot-Deduct-Days  PIC 9(07) COMP.
001700      05  FILLER              PIC X(07).
001800*
001900*Printed/displayed form of the above - EOJ totals line.
002000*
002100  01  BV-Summary-Line.
002200      05  FILLER              PIC X(24)
002300              VALUE "BV TAT RUN TOTALS - ".
002400      05  BV-Sum-Records      PIC ZZZZ9.
002500      05  FILLER              PIC X(10) VALUE " Records, ".
002600      05  BV-Sum-Within       PIC ZZZZ9.
002700      05  FILLER              PIC X(15) VALUE " Within Tat,  ".
002800      05  BV-Sum-Exceeded     PIC ZZZZ9.
002900      05  FILLER              PIC X(12) VALUE " Exceeded,  ".
003000      05  BV-Sum-Pending      PIC ZZZZ9.
003100      05  FILLER              PIC X(11) VALUE " Pending,  ".
003200      05  BV-Sum-Deduct       PIC ZZZZZZ9.
003300      05  FILLER              PIC X(14) VALUE " Deduct Days.".
