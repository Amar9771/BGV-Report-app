000100*****************************************************
000200*                                                  *
000300* Working Storage For The BV Tat Parameter Block  *
000400*          Holiday Table & Tat Offsets            *
000500*****************************************************
000600*Fixed public holiday dates and the two contractual
000700* working-day offsets used by the Tat due-date calc.
000800* These are compiled-in constants, not read from a
000900* parameter file - there is no BV param file (yet).
001000*
001100*18/11/25 vbc - Created for the BV TAT Final Report job.
001200*21/11/25 vbc - Added Bv-Tat-Offset-Reinit/Received,
001300*               was hard coded 8 & 15 in bvtatrp para AA100.
001400*02/12/25 vbc - Holiday table widened to 6 entries for next
001500*               calendar year roll-forward, 2 spare unused
001600*               for now (value zero, never matches a date).
001700*
001800 01  BV-Holiday-List-Init.
001900     05  FILLER              PIC X(32) VALUE
002000         "20250126202508152025100220251225".
002100     05  FILLER              PIC X(16) VALUE ZEROES.
002200*
002300 01  BV-Holiday-Table REDEFINES BV-Holiday-List-Init.
002400     05  BV-Holiday-Entry    PIC 9(08) OCCURS 6.
002500*                                1 = 26 Jan  Republic Day
002600*                                2 = 15 Aug  Independence Day
002700*                                3 = 02 Oct  Gandhi Jayanti
002800*                                4 = 25 Dec  Christmas Day
002900*                                5 & 6 = spare, value zero
003000*
003100 01  BV-Holiday-Count        PIC 9(02) COMP VALUE 6.
003200*
003300*TAT working-day offsets - priority order is tested in
003400* AA100-CALCULATE-DUE-DATE, re-initiated date wins over
003500* received date when both are present.
003600*
003700 01  BV-Tat-Offsets.
003800     05  BV-Tat-Offset-Reinit    PIC 9(02) COMP VALUE 8.
003900     05  BV-Tat-Offset-Received  PIC 9(02) COMP VALUE 15.
004000     05  FILLER                  PIC X(04).
004100 
