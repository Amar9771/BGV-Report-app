000100*****************************************************
000200*                                                  *
000300* Record Definition For The BV Case Input File    *
000400*    One Row Per Candidate Bgv Case, Arrival      *
000500*        Order, No Key - Read Sequential          *
000600*****************************************************
000700* Data bytes = 109 (5+10+30+8x8), filler pads to 118.
000800*
000900* All eight date fields are carried as 9(08) Yyyymmdd,
001000*  zero means not supplied (null) - see EE-series paras
001100*  in bvtatrp for the null test used throughout.
001200*
001300*18/11/25 vbc - Created for the BV TAT Final Report job.
001400*20/11/25 vbc - Field widths frozen to match uploaded
001500*               case sheet column order, do not reorder.
001600*
001700 FD  BV-Case-File
001800     LABEL RECORDS ARE STANDARD.
001900*
002000 01  BVC-Case-Record.
002100     05  BVC-Sl-No               PIC 9(05).
002200*                                   serial number of the row
002300     05  BVC-Candidate-Code      PIC X(10).
002400     05  BVC-Candidate-Name      PIC X(30).
002500     05  BVC-Bwr-Submitted       PIC 9(08).
002600*                                   Bwr submission date, passthru
002700     05  BVC-Bwr-Tat-Due         PIC 9(08).
002800*                                   Bwr stage due date - passthru
002900     05  BVC-Bwr-Reinit          PIC 9(08).
003000*                                   Bwr re-init date, passthru
003100     05  BVC-Bwr-Rpt-Received    PIC 9(08).
003200*                                   Bwr report received - passthru
003300     05  BVC-Bgv-Received        PIC 9(08).
003400*                                   Primary Tat clock start
003500     05  BVC-Bgv-Tat-Due         PIC 9(08).
003600*                                   Supplied due date, not used,
003700*                                   see AA100
003800     05  BVC-Bgv-Reinit          PIC 9(08).
003900*                                   Overriding Tat clock start
004000     05  BVC-Bgv-Dispatch        PIC 9(08).
004100*                                   Final report dispatch date
004200     05  FILLER                  PIC X(09).
004300*                                   spare for growth, not on sheet
004400 
