000100*****************************************************************
000200*                                                             *
000300*               Bgv Final Tat Report Generator               *
000400*                                                             *
000500*      Reads The Bgv Case File And Produces The Final        *
000600*      Turnaround-Time Report Plus The Eoj Totals Line       *
000700*                                                             *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.        BVTATRP.
001400*
001500*  AUTHOR.             V B COEN.
001600*                      FOR A STAFFING CLIENT BACKGROUND CHECK
001700*                      TRACKING JOB, OUTSIDE THE PAYROLL SUITE.
001800*
001900*  INSTALLATION.       APPLEWOOD COMPUTERS.
002000*
002100*  DATE-WRITTEN.       11/04/86.
002200*
002300*  DATE-COMPILED.
002400*
002500*  SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002600*                      VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002700*                      THE GNU GENERAL PUBLIC LICENSE.  SEE
002800*                      THE FILE COPYING FOR DETAILS.
002900*
003000*  REMARKS.            BGV (BACKGROUND VERIFICATION) FINAL TAT
003100*                      REPORT.  ONE ROW PER CANDIDATE CASE,
003200*                      PASSED THROUGH FROM THE CASE FILE WITH
003300*                      THE CALCULATED DUE DATE, THE TAT REMARK
003400*                      AND, WHEN EXCEEDED, THE DEDUCTION DAYS.
003500*
003600*  VERSION.            SEE PROG-NAME IN WS.
003700*
003800*  CALLED MODULES.
003900*                      NONE.
004000*
004100*  FUNCTIONS USED.
004200*                      NONE - INTRINSIC FUNCTIONS NOT USED ON
004300*                      THIS MACHINE, SEE AA180 FOR THE SERIAL
004400*                      DAY ARITHMETIC USED INSTEAD.
004500*
004600*  FILES USED.
004700*                      BVCASE01.  BGV CASE INPUT, LINE SEQL.
004800*                      BVRPT01.   FINAL TAT REPORT, LINE SEQL.
004900*
005000*  ERROR MESSAGES USED.
005100*                      BV001 - 004, SEE ERROR-MESSAGES BELOW.
005200*
005300*CHANGES.
005400*11/04/86 VBC - 1.0.00 CREATED FOR THE STAFFING CLIENT - READS
005500*              THE CASE SHEET, ADDS 15 WORKING DAYS SKIPPING
005600*              SUN/SAT AND THE HEAD OFFICE HOLIDAY LIST.
005700*19/09/88 VBC -    .01 CLIENT ADDED THE RE-INITIATED DATE - WHEN
005800*              PRESENT IT NOW WINS OVER THE RECEIVED DATE AND
005900*              THE OFFSET DROPS TO 8 WORKING DAYS.
006000*02/11/91 VBC -    .02 HOLIDAY TABLE MOVED OUT TO ITS OWN WS
006100*              COPYBOOK SO THE YEARLY LIST CAN BE CHANGED
006200*              WITHOUT RE-ASSEMBLING THIS PROGRAM.
006300*14/01/99 VBC -    .03 YEAR 2000 REVIEW - ALL CASE AND HOLIDAY
006400*              DATES ALREADY CARRIED AS 9(08) CCYYMMDD, NO
006500*              WINDOWING IN USE, NO CHANGE REQUIRED.  SIGNED
006600*              OFF AS Y2K COMPLIANT THIS DATE.
006700*08/03/04 VBC -    .04 CANDIDATE NAME WIDENED 20 TO 30 - CLIENT
006800*              SYSTEM NOW PASSES FULL LEGAL NAME.
006900*17/06/11 VBC -    .05 MIGRATED SELECT/ASSIGN TO THE LOGICAL
007000*              NAME FORM FOR THE OPEN COBOL BUILD.
007100*16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
007200*              PREVIOUS NOTICES.
007300*18/11/25 VBC - 2.0.00 CLIENT RE-SPECIFIED THE JOB END TO END -
007400*              REBUILT AS A TWO PASS RUN, CASE FILE VALIDATED
007500*              IN FULL BEFORE ANY REPORT ROW IS WRITTEN.
007600*20/11/25 VBC -    .01 FIELD WIDTHS FROZEN TO MATCH THE UPLOADED
007700*              CASE SHEET COLUMN ORDER, DO NOT REORDER.
007800*21/11/25 VBC -    .02 TAT OFFSETS MOVED TO WSBVPARM, WAS HARD
007900*              CODED 8 AND 15 IN THIS PARAGRAPH.
008000*24/11/25 VBC -    .03 ADDED THE REPORT HEADER ROW AFTER THE
008100*              FIRST TEST RUN CAME BACK WITH NO COLUMN NAMES.
008200*06/12/25 VBC -    .04 DATES NOW PRINTED DD-MON-YYYY ON THE
008300*              REPORT, WAS RAW CCYYMMDD - CLIENT COULD NOT
008400*              READ THE OLD FORMAT AT A GLANCE.
008500*02/12/25 VBC -    .05 HOLIDAY TABLE WIDENED TO 6 ENTRIES FOR
008600*              NEXT CALENDAR YEAR ROLL FORWARD.
008700*09/01/26 VBC - 2.0.01 DEDUCTION DAYS NOW EDITED WITH NO LEADING
008800*              ZEROES ON THE EXCEEDED ROWS - WAS "0012 DAYS".
008900*
009000*****************************************************************
009100*COPYRIGHT NOTICE.
009200*****************
009300*
009400*THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS BGV TRACKING
009500*WORK AND IS COPYRIGHT (C) VINCENT B COEN, 1986-2026 AND LATER.
009600*
009700*THIS PROGRAM IS FREE SOFTWARE: YOU MAY REDISTRIBUTE AND/OR
009800*MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009900*PUBLISHED BY THE FREE SOFTWARE FOUNDATION, FOR PERSONAL AND
010000*BUSINESS USE, EXCLUDING RESALE, RENTAL OR HIRE IN ANY FORM.
010100*
010200*THIS PROGRAM IS DISTRIBUTED IN THE HOPE IT WILL BE USEFUL BUT
010300*WITHOUT ANY WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF
010400*MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010500*GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010600*
010700*YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
010800*LICENSE WITH THIS PROGRAM, SEE THE FILE COPYING.  IF NOT WRITE
010900*TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
011000*BOSTON, MA 02111-1307 USA.
011100*
011200*****************************************************************
011300*
011400 ENVIRONMENT              DIVISION.
011500*=================================
011600*
011700 CONFIGURATION            SECTION.
011800*
011900 SPECIAL-NAMES.
012000     C01 IS TOP-OF-FORM
012100     CLASS BV-NUMERIC-CLASS IS "0123456789"
012200     UPSI-0 ON STATUS IS BV-UPSI-TEST-ON
012300            OFF STATUS IS BV-UPSI-TEST-OFF.
012400*  C01 - HEADER ROW STARTS A NEW FORM, SEE AA040.
012500*  BV-NUMERIC-CLASS - SL-NO EDIT, SEE AA070.
012600*  UPSI-0 ON - "RUN WITHOUT THE HOLIDAY TABLE" TEST
012700*  MODE, SEE AA110 - NORMAL RUNS LEAVE THE SWITCH OFF.
012800*
012900 INPUT-OUTPUT             SECTION.
013000 FILE-CONTROL.
013100     SELECT BV-CASE-FILE
013200         ASSIGN TO "BVCASE01"
013300         ORGANIZATION IS LINE SEQUENTIAL
013400         FILE STATUS IS BV-CASE-STATUS.
013500*
013600     SELECT BV-REPORT-FILE
013700         ASSIGN TO "BVRPT01"
013800         ORGANIZATION IS LINE SEQUENTIAL
013900         FILE STATUS IS BV-RPT-STATUS.
014000*
014100 DATA                     DIVISION.
014200*=================================
014300*
014400 FILE                     SECTION.
014500*
014600 COPY "fdbvcas.cob".
014700 COPY "fdbvrpt.cob".
014800*
014900 WORKING-STORAGE          SECTION.
015000*-------------------------------
015100 77  PROG-NAME               PIC X(17) VALUE "BVTATRP (2.0.01)".
015200*
015300 COPY "wsbvparm.cob".
015400 COPY "wsbvdat.cob".
015500 COPY "wsbvtot.cob".
015600*
015700 01  BV-File-Status-Block.
015800     05  BV-Case-Status      PIC XX.
015900     05  BV-Rpt-Status       PIC XX.
016000     05  FILLER              PIC X(06).
016100*
016200 01  BV-Switches.
016300     05  BV-Eof-Sw           PIC X(01).
016400         88  BV-End-Of-Case-File      VALUE "Y".
016500     05  BV-Abort-Sw         PIC X(01).
016600         88  BV-Run-Aborted            VALUE "Y".
016700     05  FILLER              PIC X(08).
016800*
016900 01  BV-Bad-Field-Name       PIC X(20).
017000*
017100 01  Error-Messages.
017200     03  BV001               PIC X(45) VALUE
017300         "BV001 CASE RECORD REJECTED, BAD FIELD - ".
017400     03  BV002               PIC X(40) VALUE
017500         "BV002 BGV CASE FILE WILL NOT OPEN".
017600     03  BV003               PIC X(40) VALUE
017700         "BV003 TAT REPORT FILE WILL NOT OPEN".
017800     03  BV004               PIC X(40) VALUE
017900         "BV004 RUN ABORTED, SEE BV001 ABOVE".
018000*
018100 PROCEDURE                DIVISION.
018200*=================================
018300*
018400 AA000-MAIN-LINE.
018500     PERFORM AA010-OPEN-FOR-VALIDATE THRU AA010-EXIT.
018600     IF NOT BV-RUN-ABORTED
018700         PERFORM AA020-VALIDATE-CASE-FILE THRU AA020-EXIT
018800             UNTIL BV-END-OF-CASE-FILE
018900     END-IF.
019000     PERFORM AA030-CLOSE-AFTER-VALIDATE THRU AA030-EXIT.
019100     IF BV-RUN-ABORTED
019200         PERFORM AA060-ABORT-RUN THRU AA060-EXIT
019300     END-IF.
019400     PERFORM AA040-OPEN-FOR-PROCESS THRU AA040-EXIT.
019500     PERFORM AA050-PROCESS-CASE-FILE THRU AA050-EXIT
019600         UNTIL BV-END-OF-CASE-FILE.
019700     PERFORM ZZ900-WRITE-SUMMARY THRU ZZ900-EXIT.
019800     PERFORM ZZ990-CLOSE-FILES THRU ZZ990-EXIT.
019900     STOP RUN.
020000 AA000-EXIT.
020100     EXIT.
020200*
020300*  VALIDATION PASS - READS THE CASE FILE ONCE, CHECKING EACH
020400*  ROW'S SERIAL NUMBER IS PRESENT BEFORE A SINGLE REPORT ROW
020500*  IS EVER WRITTEN.  A BAD ROW ABORTS THE WHOLE RUN.
020600*
020700 AA010-OPEN-FOR-VALIDATE.
020800     MOVE "N" TO BV-Eof-Sw.
020900     MOVE "N" TO BV-Abort-Sw.
021000     MOVE ZERO TO BV-Cnt-Records BV-Cnt-Within-Tat
021100                  BV-Cnt-Exceeded BV-Cnt-Pending
021200                  BV-Tot-Deduct-Days.
021300     OPEN INPUT BV-Case-File.
021400     IF BV-Case-Status NOT = "00"
021500         DISPLAY BV002
021600         DISPLAY "FILE STATUS " BV-Case-Status
021700         MOVE "Y" TO BV-Abort-Sw
021800         MOVE "Y" TO BV-Eof-Sw
021900     END-IF.
022000 AA010-EXIT.
022100     EXIT.
022200*
022300 AA020-VALIDATE-CASE-FILE.
022400     READ BV-Case-File
022500         AT END
022600             MOVE "Y" TO BV-Eof-Sw
022700         NOT AT END
022800             PERFORM AA070-VALIDATE-CASE-RECORD THRU AA070-EXIT
022900     END-READ.
023000 AA020-EXIT.
023100     EXIT.
023200*
023300 AA030-CLOSE-AFTER-VALIDATE.
023400     CLOSE BV-Case-File.
023500 AA030-EXIT.
023600     EXIT.
023700*
023800 AA040-OPEN-FOR-PROCESS.
023900     MOVE "N" TO BV-Eof-Sw.
024000     OPEN INPUT BV-Case-File.
024100     IF BV-Case-Status NOT = "00"
024200         DISPLAY BV002
024300         MOVE "Y" TO BV-Eof-Sw
024400         GO TO AA040-EXIT
024500     END-IF.
024600     OPEN OUTPUT BV-Report-File.
024700     IF BV-Rpt-Status NOT = "00"
024800         DISPLAY BV003
024900         CLOSE BV-Case-File
025000         MOVE "Y" TO BV-Eof-Sw
025100         GO TO AA040-EXIT
025200     END-IF.
025300     WRITE BVR-Header-Line AFTER ADVANCING C01.
025400 AA040-EXIT.
025500     EXIT.
025600*
025700*  PROCESS PASS - CASE FILE ALREADY PROVED GOOD, EVERY ROW
025800*  NOW GETS A REPORT LINE.
025900*
026000 AA050-PROCESS-CASE-FILE.
026100     READ BV-Case-File
026200         AT END
026300             MOVE "Y" TO BV-Eof-Sw
026400         NOT AT END
026500             PERFORM AA080-EDIT-DATE-FIELDS THRU AA080-EXIT
026600             PERFORM AA100-CALCULATE-DUE-DATE THRU AA100-EXIT
026700             PERFORM AA190-CLASSIFY-REMARKS THRU AA190-EXIT
026800             PERFORM AA220-WRITE-REPORT-RECORD THRU AA220-EXIT
026900     END-READ.
027000 AA050-EXIT.
027100     EXIT.
027200*
027300 AA060-ABORT-RUN.
027400     DISPLAY BV004.
027500     STOP RUN.
027600 AA060-EXIT.
027700     EXIT.
027800*
027900*  A CASE ROW WITH NO SERIAL NUMBER IS TAKEN AS A MIS-ALIGNED
028000*  OR SHORT ROW AND ABORTS THE WHOLE RUN - SEE BV001.  A BLANK
028100*  OR INVALID DATE COLUMN, BY CONTRAST, IS NOT AN ABORT - IT
028200*  IS EDITED TO NULL (ZERO) BY AA080 BELOW FURTHER ON.
028300*
028400 AA070-VALIDATE-CASE-RECORD.
028500     IF BVC-Sl-No NOT NUMERIC
028600         OR BVC-Sl-No NOT BV-Numeric-Class
028700         MOVE "SL-NO" TO BV-Bad-Field-Name
028800         MOVE "Y" TO BV-Abort-Sw
028900         DISPLAY BV001 BV-Bad-Field-Name
029000     END-IF.
029100 AA070-EXIT.
029200     EXIT.
029300*
029400*  ANY OF THE EIGHT CASE DATES THAT DID NOT COME THROUGH AS A
029500*  CLEAN 9(08) VALUE - BLANK, SHORT, OR GARBLED - IS FORCED TO
029600*  ZERO HERE SO EVERY LATER PARAGRAPH CAN TEST FOR NULL WITH A
029700*  SIMPLE "= ZERO", THE SAME AS THE COPYBOOK REMARKS SAY.  A
029800*  DATE THAT IS NUMERIC BUT NOT A REAL CALENDAR DATE (MONTH 13,
029900*  30TH OF FEB AND THE LIKE) IS ALSO FORCED TO ZERO - SEE
030000*  AA090 BELOW - SO A GARBLED UPLOAD NEVER REACHES AA180.
030100*
030200 AA080-EDIT-DATE-FIELDS.
030300     IF BVC-Bwr-Submitted NOT NUMERIC
030400         MOVE ZERO TO BVC-Bwr-Submitted
030500     ELSE
030600         MOVE BVC-Bwr-Submitted TO BV-Work-Date
030700         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
030800         IF BV-Date-Is-Invalid
030900             MOVE ZERO TO BVC-Bwr-Submitted
031000         END-IF
031100     END-IF.
031200     IF BVC-Bwr-Tat-Due NOT NUMERIC
031300         MOVE ZERO TO BVC-Bwr-Tat-Due
031400     ELSE
031500         MOVE BVC-Bwr-Tat-Due TO BV-Work-Date
031600         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
031700         IF BV-Date-Is-Invalid
031800             MOVE ZERO TO BVC-Bwr-Tat-Due
031900         END-IF
032000     END-IF.
032100     IF BVC-Bwr-Reinit NOT NUMERIC
032200         MOVE ZERO TO BVC-Bwr-Reinit
032300     ELSE
032400         MOVE BVC-Bwr-Reinit TO BV-Work-Date
032500         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
032600         IF BV-Date-Is-Invalid
032700             MOVE ZERO TO BVC-Bwr-Reinit
032800         END-IF
032900     END-IF.
033000     IF BVC-Bwr-Rpt-Received NOT NUMERIC
033100         MOVE ZERO TO BVC-Bwr-Rpt-Received
033200     ELSE
033300         MOVE BVC-Bwr-Rpt-Received TO BV-Work-Date
033400         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
033500         IF BV-Date-Is-Invalid
033600             MOVE ZERO TO BVC-Bwr-Rpt-Received
033700         END-IF
033800     END-IF.
033900     IF BVC-Bgv-Received NOT NUMERIC
034000         MOVE ZERO TO BVC-Bgv-Received
034100     ELSE
034200         MOVE BVC-Bgv-Received TO BV-Work-Date
034300         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
034400         IF BV-Date-Is-Invalid
034500             MOVE ZERO TO BVC-Bgv-Received
034600         END-IF
034700     END-IF.
034800     IF BVC-Bgv-Tat-Due NOT NUMERIC
034900         MOVE ZERO TO BVC-Bgv-Tat-Due
035000     ELSE
035100         MOVE BVC-Bgv-Tat-Due TO BV-Work-Date
035200         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
035300         IF BV-Date-Is-Invalid
035400             MOVE ZERO TO BVC-Bgv-Tat-Due
035500         END-IF
035600     END-IF.
035700     IF BVC-Bgv-Reinit NOT NUMERIC
035800         MOVE ZERO TO BVC-Bgv-Reinit
035900     ELSE
036000         MOVE BVC-Bgv-Reinit TO BV-Work-Date
036100         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
036200         IF BV-Date-Is-Invalid
036300             MOVE ZERO TO BVC-Bgv-Reinit
036400         END-IF
036500     END-IF.
036600     IF BVC-Bgv-Dispatch NOT NUMERIC
036700         MOVE ZERO TO BVC-Bgv-Dispatch
036800     ELSE
036900         MOVE BVC-Bgv-Dispatch TO BV-Work-Date
037000         PERFORM AA090-CHECK-ONE-DATE THRU AA090-EXIT
037100         IF BV-Date-Is-Invalid
037200             MOVE ZERO TO BVC-Bgv-Dispatch
037300         END-IF
037400     END-IF.
037500 AA080-EXIT.
037600     EXIT.
037700*
037800*  RANGE-CHECKS THE DATE MOVED INTO BV-WORK-DATE BY AA080 ABOVE -
037900*  MONTH 01-12 AND DAY 1 THRU THE REAL LENGTH OF THAT MONTH, FEB
038000*  WIDENED ON A LEAP YEAR.  A ZERO DATE (ALREADY NULL) IS LEFT
038100*  ALONE - ONLY A NON-ZERO, NUMERIC, OUT-OF-RANGE DATE FAILS.
038200*  BORROWS BV-STEP-YYYY AND AA150 FOR THE LEAP TEST - SAFE HERE
038300*  AS AA080 RUNS BEFORE AA100 EVER LOADS A REAL VALUE INTO
038400*  BV-STEP-DATE, SO NOTHING OF AA100'S IS CLOBBERED.
038500*
038600 AA090-CHECK-ONE-DATE.
038700     MOVE "Y" TO BV-Date-Edit-Sw.
038800     IF BV-Work-Date NOT = ZERO
038900         IF BV-Work-Mm < 1 OR BV-Work-Mm > 12
039000             MOVE "N" TO BV-Date-Edit-Sw
039100         ELSE
039200             MOVE BV-Work-Yyyy TO BV-Step-Yyyy
039300             PERFORM AA150-TEST-LEAP-YEAR THRU AA150-EXIT
039400             MOVE BV-Work-Mm TO BV-Sub
039500             MOVE BV-Dim-Entry (BV-Sub) TO BV-Days-This-Month
039600             IF BV-Sub = 2 AND BV-Is-Leap-Year
039700                 ADD 1 TO BV-Days-This-Month
039800             END-IF
039900             IF BV-Work-Dd < 1 OR BV-Work-Dd > BV-Days-This-Month
040000                 MOVE "N" TO BV-Date-Edit-Sw
040100             END-IF
040200         END-IF
040300     END-IF.
040400 AA090-EXIT.
040500     EXIT.
040600*
040700*  RE-INITIATED DATE WINS OVER RECEIVED DATE WHEN BOTH ARE ON
040800*  THE ROW - OFFSET DROPS FROM 15 TO 8 WORKING DAYS IN THAT
040900*  CASE, PER THE CLIENT'S 1988 CHANGE (SEE CHANGES ABOVE).
041000*  NEITHER DATE PRESENT LEAVES THE CASE PENDING, NO DUE DATE.
041100*
041200 AA100-CALCULATE-DUE-DATE.
041300     MOVE ZERO TO BV-Final-Due-Date.
041400     IF BVC-Bgv-Reinit NOT = ZERO
041500         MOVE BVC-Bgv-Reinit TO BV-Step-Date
041600         MOVE BV-Tat-Offset-Reinit TO BV-Add-Days-N
041700         PERFORM AA120-ADD-WORKING-DAYS THRU AA120-EXIT
041800         MOVE BV-Step-Date TO BV-Final-Due-Date
041900     ELSE
042000         IF BVC-Bgv-Received NOT = ZERO
042100             MOVE BVC-Bgv-Received TO BV-Step-Date
042200             MOVE BV-Tat-Offset-Received TO BV-Add-Days-N
042300             PERFORM AA120-ADD-WORKING-DAYS THRU AA120-EXIT
042400             MOVE BV-Step-Date TO BV-Final-Due-Date
042500         END-IF
042600     END-IF.
042700 AA100-EXIT.
042800     EXIT.
042900*
043000*  IS BV-STEP-DATE A WORKING DAY.  SUNDAY IS ALWAYS OFF.
043100*  SATURDAY IS OFF ONLY IN THE 2ND OR 4TH "SATURDAY WEEK" OF
043200*  THE MONTH (CLIENT PAYS STAFF TO WORK THE 1ST, 3RD AND 5TH
043300*  SATURDAYS) - WEEK ORDINAL = ((DD-1)/7)+1, INTEGER DIVIDE,
043400*  SO DD 8-14 IS WEEK 2 AND DD 22-28 IS WEEK 4.  THE HOLIDAY
043500*  TABLE THEN OVERRIDES EITHER WAY, EVEN ON A DAY ALREADY OFF.
043600*  DAY OF WEEK COMES FROM THE SERIAL DAY NUMBER, SEE AA180,
043700*  REMAINDER 3 = SAT, 4 = SUN (SERIAL MOD 7 = 0 FALLS ON A
043800*  WEDNESDAY, CHECKED BY HAND AGAINST THE CALENDAR WHEN THIS
043900*  PARAGRAPH WAS WRITTEN).  UPSI-0 ON SKIPS THE HOLIDAY TABLE
044000*  FOR THE CLIENT'S TEST-MODE RUNS, SEE SPECIAL-NAMES ABOVE.
044100*
044200 AA110-IS-WORKING-DAY.
044300     MOVE BV-Step-Date TO BV-Cmp-Date.
044400     PERFORM AA180-DATE-TO-SERIAL THRU AA180-EXIT.
044500     DIVIDE BV-Serial-A BY 7 GIVING BV-Doy-Tmp
044600         REMAINDER BV-Rem-Work.
044700     MOVE "Y" TO BV-Working-Day-Sw.
044800     IF BV-Rem-Work = 4
044900         MOVE "N" TO BV-Working-Day-Sw
045000     ELSE
045100         IF BV-Rem-Work = 3
045200             COMPUTE BV-Week-Ordinal =
045300                 ((BV-Step-Dd - 1) / 7) + 1
045400             IF BV-Week-Ordinal = 2 OR BV-Week-Ordinal = 4
045500                 MOVE "N" TO BV-Working-Day-Sw
045600             END-IF
045700         END-IF
045800     END-IF.
045900     IF BV-UPSI-TEST-OFF
046000         PERFORM AA160-CHECK-HOLIDAY-TABLE THRU AA160-EXIT
046100         IF BV-Holiday-Found
046200             MOVE "N" TO BV-Working-Day-Sw
046300         END-IF
046400     END-IF.
046500 AA110-EXIT.
046600     EXIT.
046700*
046800*  ADVANCES BV-STEP-DATE FORWARD UNTIL BV-ADD-DAYS-N WORKING
046900*  DAYS HAVE BEEN COUNTED - THE START DATE ITSELF DOES NOT
047000*  COUNT, ONLY DAYS STEPPED FORWARD TO.
047100*
047200 AA120-ADD-WORKING-DAYS.
047300     MOVE ZERO TO BV-Working-Count.
047400     PERFORM AA130-STEP-AND-TEST THRU AA130-EXIT
047500         UNTIL BV-Working-Count = BV-Add-Days-N.
047600 AA120-EXIT.
047700     EXIT.
047800*
047900 AA130-STEP-AND-TEST.
048000     PERFORM AA140-NEXT-CALENDAR-DAY THRU AA140-EXIT.
048100     PERFORM AA110-IS-WORKING-DAY THRU AA110-EXIT.
048200     IF BV-Is-Working-Day
048300         ADD 1 TO BV-Working-Count
048400     END-IF.
048500 AA130-EXIT.
048600     EXIT.
048700*
048800*  ROLLS BV-STEP-DATE ON BY ONE CALENDAR DAY, CARRYING MONTH
048900*  AND YEAR END.  FEB IS WIDENED TO 29 ON A LEAP YEAR BY
049000*  AA150 BEFORE THE MONTH-END TEST BELOW IS MADE.
049100*
049200 AA140-NEXT-CALENDAR-DAY.
049300     PERFORM AA150-TEST-LEAP-YEAR THRU AA150-EXIT.
049400     MOVE BV-Step-Mm TO BV-Sub.
049500     MOVE BV-Dim-Entry (BV-Sub) TO BV-Days-This-Month.
049600     IF BV-Sub = 2 AND BV-Is-Leap-Year
049700         ADD 1 TO BV-Days-This-Month
049800     END-IF.
049900     IF BV-Step-Dd = BV-Days-This-Month
050000         MOVE 1 TO BV-Step-Dd
050100         IF BV-Step-Mm = 12
050200             MOVE 1 TO BV-Step-Mm
050300             ADD 1 TO BV-Step-Yyyy
050400         ELSE
050500             ADD 1 TO BV-Step-Mm
050600         END-IF
050700     ELSE
050800         ADD 1 TO BV-Step-Dd
050900     END-IF.
051000 AA140-EXIT.
051100     EXIT.
051200*
051300*  CLASSIC DIV BY 4/100/400 LEAP TEST, REMAINDERS TAKEN
051400*  INSTEAD OF FUNCTION MOD - NOT ALLOWED ON THIS MACHINE.
051500*
051600 AA150-TEST-LEAP-YEAR.
051700     MOVE "N" TO BV-Leap-Sw.
051800     DIVIDE BV-Step-Yyyy BY 4 GIVING BV-Yoe-Div4
051900         REMAINDER BV-Rem-Work.
052000     IF BV-Rem-Work = ZERO
052100         MOVE "Y" TO BV-Leap-Sw
052200         DIVIDE BV-Step-Yyyy BY 100 GIVING BV-Yoe-Div100
052300             REMAINDER BV-Rem-Work
052400         IF BV-Rem-Work = ZERO
052500             MOVE "N" TO BV-Leap-Sw
052600             DIVIDE BV-Step-Yyyy BY 400 GIVING BV-Yoe-Div100
052700                 REMAINDER BV-Rem-Work
052800             IF BV-Rem-Work = ZERO
052900                 MOVE "Y" TO BV-Leap-Sw
053000             END-IF
053100         END-IF
053200     END-IF.
053300 AA150-EXIT.
053400     EXIT.
053500*
053600*  IS BV-STEP-DATE ON THE FIXED HOLIDAY LIST - SCANS THE WHOLE
053700*  TABLE, ONLY 6 ENTRIES SO A SEARCH VERB IS NOT WARRANTED.
053800*
053900 AA160-CHECK-HOLIDAY-TABLE.
054000     MOVE "N" TO BV-Holiday-Found-Sw.
054100     PERFORM AA170-SCAN-HOLIDAY-ENTRY THRU AA170-EXIT
054200         VARYING BV-Sub FROM 1 BY 1
054300         UNTIL BV-Sub > BV-Holiday-Count.
054400 AA160-EXIT.
054500     EXIT.
054600*
054700 AA170-SCAN-HOLIDAY-ENTRY.
054800     IF BV-Holiday-Entry (BV-Sub) = BV-Step-Date
054900         MOVE "Y" TO BV-Holiday-Found-Sw
055000     END-IF.
055100 AA170-EXIT.
055200     EXIT.
055300*
055400*  CIVIL DATE TO SERIAL DAY NUMBER - HAND ADAPTED FROM THE
055500*  WELL KNOWN "DAYS FROM CIVIL" INTEGER ALGORITHM, USING ONLY
055600*  DIVIDE/COMPUTE AS NO INTRINSIC FUNCTIONS RUN ON THIS BOX.
055700*  INPUT BV-CMP-DATE, OUTPUT BV-SERIAL-A (DAYS SINCE A FIXED
055800*  EPOCH - ONLY EVER USED TO DIFFERENCE OR MOD TWO OF THESE).
055900*
056000 AA180-DATE-TO-SERIAL.
056100     IF BV-Cmp-Mm > 2
056200         COMPUTE BV-Y2 = BV-Cmp-Yyyy
056300         COMPUTE BV-Madj = BV-Cmp-Mm - 3
056400     ELSE
056500         COMPUTE BV-Y2 = BV-Cmp-Yyyy - 1
056600         COMPUTE BV-Madj = BV-Cmp-Mm + 9
056700     END-IF.
056800     DIVIDE BV-Y2 BY 400 GIVING BV-Era
056900         REMAINDER BV-Yoe.
057000     COMPUTE BV-Doy =
057100         ((153 * BV-Madj) + 2) / 5 + BV-Cmp-Dd - 1.
057200     DIVIDE BV-Yoe BY 4 GIVING BV-Yoe-Div4
057300         REMAINDER BV-Rem-Work.
057400     DIVIDE BV-Yoe BY 100 GIVING BV-Yoe-Div100
057500         REMAINDER BV-Rem-Work.
057600     COMPUTE BV-Doe =
057700         (BV-Yoe * 365) + BV-Yoe-Div4 - BV-Yoe-Div100 + BV-Doy.
057800     COMPUTE BV-Serial-A =
057900         (BV-Era * 146097) + BV-Doe.
058000 AA180-EXIT.
058100     EXIT.
058200*
058300*  WITHIN-TAT / EXCEEDED COMPARES THE DISPATCH DATE SERIAL TO
058400*  THE DUE DATE SERIAL - NO DUE DATE OR NO DISPATCH YET MEANS
058500*  THE CASE IS STILL PENDING.
058600*
058700 AA190-CLASSIFY-REMARKS.
058800     MOVE SPACES TO BVR-Remarks.
058900     MOVE SPACES TO BVR-Due-Days.
059000     IF BVC-Bgv-Dispatch = ZERO OR BV-Final-Due-Date = ZERO
059100         MOVE "Pending" TO BVR-Remarks
059200     ELSE
059300         MOVE BVC-Bgv-Dispatch TO BV-Cmp-Date
059400         PERFORM AA180-DATE-TO-SERIAL THRU AA180-EXIT
059500         MOVE BV-Serial-A TO BV-Serial-Dispatch
059600         MOVE BV-Final-Due-Date TO BV-Cmp-Date
059700         PERFORM AA180-DATE-TO-SERIAL THRU AA180-EXIT
059800         MOVE BV-Serial-A TO BV-Serial-Due
059900         COMPUTE BV-Diff-Days =
060000             BV-Serial-Dispatch - BV-Serial-Due
060100         IF BV-Diff-Days NOT > ZERO
060200             MOVE "Within TAT" TO BVR-Remarks
060300         ELSE
060400             MOVE "Exceeded" TO BVR-Remarks
060500             PERFORM AA200-EDIT-DUE-DAYS THRU AA200-EXIT
060600         END-IF
060700     END-IF.
060800 AA190-EXIT.
060900     EXIT.
061000*
061100*  BUILDS "<N> DAYS DEDUCTION" WITH NO LEADING ZEROES - THE
061200*  INSPECT/REFERENCE-MODIFICATION TRICK BELOW STANDS IN FOR
061300*  FUNCTION TRIM, WHICH THIS MACHINE DOES NOT HAVE.
061400*
061500 AA200-EDIT-DUE-DAYS.
061600     MOVE BV-Diff-Days TO BV-Diff-Edit.
061700     MOVE ZERO TO BV-Lead-Spaces.
061800     INSPECT BV-Diff-Edit TALLYING BV-Lead-Spaces
061900         FOR LEADING SPACE.
062000     ADD 1 TO BV-Lead-Spaces.
062100     STRING BV-Diff-Edit (BV-Lead-Spaces:) DELIMITED BY SIZE
062200         " days Deduction" DELIMITED BY SIZE
062300         INTO BVR-Due-Days.
062400 AA200-EXIT.
062500     EXIT.
062600*
062700*  BV-WORK-DATE IN, BV-FMT-DATE-OUT BACK - DD-MON-YYYY, OR
062800*  SPACES WHEN THE SOURCE DATE IS NULL (ZERO).
062900*
063000 AA210-FORMAT-DATE.
063100     IF BV-Work-Date = ZERO
063200         MOVE SPACES TO BV-Fmt-Date-Out
063300     ELSE
063400         MOVE BV-Work-Dd TO BV-Dmy-Dd
063500         MOVE BV-Work-Mm TO BV-Sub
063600         MOVE BV-Month-Name (BV-Sub) TO BV-Dmy-Mon
063700         MOVE BV-Work-Yyyy TO BV-Dmy-Yyyy
063800         MOVE BV-Dmy-Date TO BV-Fmt-Date-Out
063900     END-IF.
064000 AA210-EXIT.
064100     EXIT.
064200*
064300*  MOVES ALL ELEVEN PASS THROUGH/COMPUTED COLUMNS TO THE
064400*  REPORT RECORD AND WRITES IT, THEN ROLLS THE EOJ TOTALS.
064500*
064600 AA220-WRITE-REPORT-RECORD.
064700     MOVE BVC-Sl-No TO BVR-Sl-No.
064800     MOVE BVC-Candidate-Code TO BVR-Candidate-Code.
064900     MOVE BVC-Candidate-Name TO BVR-Candidate-Name.
065000     MOVE BVC-Bwr-Submitted TO BV-Work-Date.
065100     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
065200     MOVE BV-Fmt-Date-Out TO BVR-Bwr-Submitted.
065300     MOVE BVC-Bwr-Tat-Due TO BV-Work-Date.
065400     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
065500     MOVE BV-Fmt-Date-Out TO BVR-Bwr-Tat-Due.
065600     MOVE BVC-Bwr-Reinit TO BV-Work-Date.
065700     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
065800     MOVE BV-Fmt-Date-Out TO BVR-Bwr-Reinit.
065900     MOVE BVC-Bwr-Rpt-Received TO BV-Work-Date.
066000     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
066100     MOVE BV-Fmt-Date-Out TO BVR-Bwr-Rpt-Received.
066200     MOVE BVC-Bgv-Received TO BV-Work-Date.
066300     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
066400     MOVE BV-Fmt-Date-Out TO BVR-Bgv-Received.
066500     MOVE BVC-Bgv-Tat-Due TO BV-Work-Date.
066600     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
066700     MOVE BV-Fmt-Date-Out TO BVR-Bgv-Tat-Due.
066800     MOVE BVC-Bgv-Reinit TO BV-Work-Date.
066900     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
067000     MOVE BV-Fmt-Date-Out TO BVR-Bgv-Reinit.
067100     MOVE BVC-Bgv-Dispatch TO BV-Work-Date.
067200     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
067300     MOVE BV-Fmt-Date-Out TO BVR-Bgv-Dispatch.
067400     MOVE BV-Final-Due-Date TO BV-Work-Date.
067500     PERFORM AA210-FORMAT-DATE THRU AA210-EXIT.
067600     MOVE BV-Fmt-Date-Out TO BVR-Final-Tat-Due.
067700     WRITE BVR-Report-Record.
067800     ADD 1 TO BV-Cnt-Records.
067900     EVALUATE BVR-Remarks
068000         WHEN "Within TAT"
068100             ADD 1 TO BV-Cnt-Within-Tat
068200         WHEN "Exceeded"
068300             ADD 1 TO BV-Cnt-Exceeded
068400             ADD BV-Diff-Days TO BV-Tot-Deduct-Days
068500         WHEN "Pending"
068600             ADD 1 TO BV-Cnt-Pending
068700     END-EVALUATE.
068800 AA220-EXIT.
068900     EXIT.
069000*
069100 ZZ900-WRITE-SUMMARY.
069200     MOVE BV-Cnt-Records TO BV-Sum-Records.
069300     MOVE BV-Cnt-Within-Tat TO BV-Sum-Within.
069400     MOVE BV-Cnt-Exceeded TO BV-Sum-Exceeded.
069500     MOVE BV-Cnt-Pending TO BV-Sum-Pending.
069600     MOVE BV-Tot-Deduct-Days TO BV-Sum-Deduct.
069700     DISPLAY BV-Summary-Line.
069800 ZZ900-EXIT.
069900     EXIT.
070000*
070100 ZZ990-CLOSE-FILES.
070200     CLOSE BV-Case-File.
070300     CLOSE BV-Report-File.
070400 ZZ990-EXIT.
070500     EXIT.
070600 
